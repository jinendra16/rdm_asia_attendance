000100* 30/11/25 VBC - CREATED.
000200  FD  TA-EXCP-WORK-FILE
000300      RECORDING MODE IS F
000400      RECORD CONTAINS 70 CHARACTERS.
000500  COPY "wstaexcp.cob".
