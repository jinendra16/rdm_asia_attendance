000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TA PARAM FILE     *
000400*     USES RRN = 1                         *
000500*     CARRIES THE VALIDATED AUDIT WEEK     *
000600*     SET UP BY TA000 FOR TA010 TO READ    *
000700********************************************
000800*  FILE SIZE 80 BYTES PADDED TO 80 BY FILLER.
000900*
001000* 21/10/25 VBC - CREATED, CUT DOWN FROM PY PARAMS SHAPE - THIS
001100*                MODULE HAS NO COMPANY/TAX DATA TO CARRY.
001200* 30/11/25 VBC - ADDED PRM-WEEK-DATES TABLE SO TA010 DOES NOT
001300*                RE-DERIVE THE 7 DATES FROM THE START DATE AGAIN.
001400*
001500  01  TA-PARAM-RECORD.
001600* PRM-START-TEXT IS THE OPERATOR DD-MON ENTRY, PRM-WEEK-START IS
001700* THE PARSED START DATE, CCYYMMDD.
001800      03  PRM-START-TEXT        PIC X(10).
001900      03  PRM-WEEK-START        PIC 9(8)     COMP.
002000      03  PRM-WEEK-DATES        PIC 9(8)     COMP
002100                                 OCCURS 7 TIMES.
002200      03  PRM-VALID-FLAG        PIC X.
002300          88  PRM-88-VALID      VALUE "Y".
002400          88  PRM-88-INVALID    VALUE "N".
002500      03  FILLER                PIC X(37).
002600*
