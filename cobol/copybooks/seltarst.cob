000100* 21/10/25 VBC - CREATED.
000200  SELECT  TA-ROSTER-FILE   ASSIGN       TO TAROST
000300                           ORGANIZATION IS LINE SEQUENTIAL
000400                           FILE STATUS  IS TA-ROST-STATUS.
