000100* 21/10/25 VBC - CREATED.
000200  FD  TA-PUNCH-FILE
000300      RECORDING MODE IS F
000400      RECORD CONTAINS 84 CHARACTERS.
000500  COPY "wstapnch.cob".
