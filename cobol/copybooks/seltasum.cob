000100* 21/10/25 VBC - CREATED.
000200  SELECT  TA-SUMMARY-FILE  ASSIGN       TO TASUMM
000300                           ORGANIZATION IS LINE SEQUENTIAL
000400                           FILE STATUS  IS TA-SUMM-STATUS.
