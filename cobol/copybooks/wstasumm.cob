000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TA SUMMARY FILE   *
000400*     ONE RECORD PER ROSTERED EMPLOYEE,    *
000500*     7 LOGIN/LOGOUT PAIRS - AUDIT WEEK    *
000600********************************************
000700*  FILE SIZE 146 BYTES.
000800*
000900* 21/10/25 VBC - CREATED.
001000* 05/12/25 VBC - WIDENED SUM-LOGOUT-TIME TO HOLD "NO LOGOUT".
001100*
001200  01  TA-SUMMARY-RECORD.
001300      03  SUM-EMP-NAME          PIC X(30).
001400      03  SUM-DAY-SLOT          OCCURS 7 TIMES
001500                                 INDEXED BY SUM-DAY-NDX.
001600* SUM-LOGIN-TIME IS HH:MM OR BLANK, SUM-LOGOUT-TIME IS HH:MM,
001700* NO LOGOUT OR BLANK.
001800          05  SUM-LOGIN-TIME    PIC X(05).
001900          05  SUM-LOGOUT-TIME   PIC X(09).
002000      03  FILLER                PIC X(18).
002100*
