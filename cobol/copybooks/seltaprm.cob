000100* 21/10/25 VBC - CREATED.
000200* 05/12/25 VBC - CHANGED TO RELATIVE, SAME RRN=1 IDIOM AS THE PY
000300*                PARAM FILE, RECORD CARRIES COMP FIELDS NOW.
000400  SELECT  TA-PARAM-FILE    ASSIGN       TO TAPARM
000500                           ORGANIZATION IS RELATIVE
000600                           ACCESS MODE  IS SEQUENTIAL
000700                           FILE STATUS  IS TA-PARM-STATUS.
