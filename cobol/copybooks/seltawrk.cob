000100* 30/11/25 VBC - CREATED, TA010 TO TA020 HANDOFF FILE, SAME
000200*                PRE-TRANS/POST-TRANS IDIOM AS THE GL POSTING RUN.
000300  SELECT  TA-EXCP-WORK-FILE ASSIGN       TO TAEXWK
000400                            ORGANIZATION IS LINE SEQUENTIAL
000500                            FILE STATUS  IS TA-WRK-STATUS.
