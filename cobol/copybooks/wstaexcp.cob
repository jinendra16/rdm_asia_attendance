000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TA EXCEPTION FILE *
000400*     ONE RECORD PER MISSING LOGOUT/SITE   *
000500*     OUT FOUND BY THE AUDIT ENGINE        *
000600********************************************
000700*  FILE SIZE 70 BYTES.
000800*
000900* 21/10/25 VBC - CREATED.
001000* 29/11/25 VBC - ADDED 88S ON EXC-REASON, VALUES ARE FIXED TEXT
001100*                FROM THE AUDIT ENGINE, NOT OPERATOR KEYED.
001200*
001300  01  TA-EXCEPTION-RECORD.
001400      03  EXC-NAME              PIC X(30).
001500* EXC-DATE IS THE YYYY-MM-DD WORK DATE, EXC-TIME THE LOGIN/LOGOUT
001600* TIME THAT IS MISSING, OR BLANK.
001700      03  EXC-DATE              PIC X(10).
001800      03  EXC-TIME              PIC X(09).
001900      03  EXC-REASON            PIC X(16).
002000          88  EXC-88-MISS-LOGOUT
002100                      VALUE "Missing Logout  ".
002200          88  EXC-88-MISS-SITEOUT
002300                      VALUE "Missing Site Out".
002400      03  FILLER                PIC X(05).
002500*
