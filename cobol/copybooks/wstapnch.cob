000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TA PUNCH FILE     *
000400*     RAW TIME-CLOCK PUNCH EVENT, ONE REC  *
000500*     PER CLOCK READING, ANY ORDER ON FILE *
000600********************************************
000700*  FILE SIZE 84 BYTES.
000800*
000900* 21/10/25 VBC - CREATED.
001000* 28/11/25 VBC - SITE IN/SITE OUT ADDED TO EVENT-TYPE COMMENT,
001100*                FILLER PAD INCREASED TO KEEP REC ON 4 BYTE BOUND.
001200*
001300  01  TA-PUNCH-RECORD.
001400* PNCH-NAME AND PNCH-DATE-TIME ARE CLOCK DEVICE FREE TEXT, NAME
001500* AND DATE & HH:MM ARE NOT IN FIXED COLUMNS INSIDE THE FIELD.
001600      03  PNCH-NAME             PIC X(30).
001700      03  PNCH-DATE-TIME        PIC X(40).
001800* PNCH-EVENT-TYPE IS START WORK/END WORK/SITE IN/SITE OUT/OTHER.
001900      03  PNCH-EVENT-TYPE       PIC X(12).
002000      03  FILLER                PIC X(02).
002100*
