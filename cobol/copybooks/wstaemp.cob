000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TA ROSTER FILE    *
000400*     ATTENDANCE ROSTER, ONE NAME PER REC  *
000500********************************************
000600*  FILE SIZE 40 BYTES.
000700*
000800* 21/10/25 VBC - CREATED.
000900* 02/12/25 VBC - RENAMED EMP-NAME TO ROS-NAME, THIS IS ROSTER NOT
001000*                PAYROLL MASTER, DO NOT CONFUSE THE TWO FILES.
001100*
001200  01  TA-ROSTER-RECORD.
001300* ROS-NAME IS THE DISPLAY NAME OFF THE SIGN-IN SHEET.
001400      03  ROS-NAME              PIC X(30).
001500      03  FILLER                PIC X(10).
001600*
