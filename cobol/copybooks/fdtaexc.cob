000100* 21/10/25 VBC - CREATED.  REPORT WRITER OWNS THE RECORD AREA.
000200  FD  TA-EXCEPTION-FILE
000300      REPORTS ARE EXCEPTION-LOG-REPORT.
