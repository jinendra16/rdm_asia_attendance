000100*****************************************************************
000200*                                                               *
000300*           TIME & ATTENDANCE       START OF RUN                *
000400*        PARSES THE OPERATOR ENTERED AUDIT WEEK START DATE      *
000500*           AND HANDS THE VALIDATED WEEK TO TA010               *
000600*                                                               *
000700*****************************************************************
000800*
000900  IDENTIFICATION DIVISION.
001000*===============================
001100*
001200  PROGRAM-ID.          TA000.
001300  AUTHOR.              J R HENNESSY.
001400  INSTALLATION.        APPLEWOOD COMPUTERS.
001500  DATE-WRITTEN.        11/02/87.
001600  DATE-COMPILED.
001700  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001800                       B COEN.
001900                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002000                       LICENSE.
002100                       SEE THE FILE COPYING FOR DETAILS.
002200***
002300*    REMARKS.            TIME & ATTENDANCE AUDIT, START OF RUN.
002400*                        READS THE OPERATOR ENTERED WEEK-START
002500*                        DATE, VALIDATES AND EXPANDS IT TO 7
002600*                        WORKING DATES AND WRITES THE TA PARAMS
002700*                        RECORD FOR TA010 TO READ.
002800***
002900*    VERSION.            SEE PROG-NAME IN WS.
003000***
003100*    CALLED MODULES.     NONE.
003200***
003300*    FILES USED :
003400*                        TAPARM.   AUDIT WEEK PARAMETER
003500*                                  (1 REC, RRN=1).
003600***
003700*    ERROR MESSAGES USED.
003800*  SYSTEM WIDE:
003900*                        SY001.
004000* PROGRAM SPECIFIC:
004100*                        TA001 - TA003.
004200***
004300* CHANGES:
004400* 11/02/87 JRH -         CREATED FOR THE ATTENDANCE ROSTER
004500*                        PROJECT.
004600* 04/06/89 JRH -         ADDED SITE IN/SITE OUT PUNCH TYPES TO
004700*                        THE ROSTER BOARD PRINT, NO CHANGE HERE.
004800* 19/09/91 VBC -         DAY TOKEN LIMITED TO 2 DIGITS PER
004900*                        PAYROLL REQUEST PR-114, WAS BLOWING UP
005000*                        ON "1_JAN".
005100* 14/03/94 VBC -         MONTH TABLE NOW MATCHED ON FIRST 3
005200*                        CHARS ONLY, FULL MONTH NAMES NO LONGER
005300*                        ACCEPTED.
005400* 02/11/98 VBC - Y2K.    YEAR NOW FORCED TO A 4 DIGIT WORKING
005500*                        FIELD THROUGHOUT, CENTURY NO LONGER
005600*                        ASSUMED 19.
005700* 21/06/99 VBC - Y2K.    CONFIRMED CLEAN AFTER THE 1998 CHANGE,
005800*                        NO FURTHER DATE WORK NEEDED FOR
005900*                        ROLLOVER.
006000* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE SUPERSEDING
006100*                        ALL PREVIOUS NOTICES.
006200* 21/10/25 VBC - 1.0.00  REBUILT AS TA000 FOR THE NEW WEEKLY
006300*                        AUDIT BATCH, DROPPED THE ROSTER BOARD
006400*                        PRINT, YEAR NOW FIXED AT THE AUDIT
006500*                        YEAR NOT TODAY'S.
006600* 19/11/25 VBC -    .01  MONTH DEFAULTS TO JANUARY ON A BAD
006700*                        TOKEN INSTEAD OF ABORTING - REQUEST
006800*                        FROM PAYROLL.
006900* 30/11/25 VBC -    .02  NOW WRITES PRM-WEEK-DATES TABLE SO
007000*                        TA010 DOES NOT RE-DERIVE THE 7 DATES
007100*                        ITSELF.
007200***
007300*
007400******************************************************************
007500*
007600* COPYRIGHT NOTICE.
007700* ****************
007800*
007900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN.
008100* 1976-2026 AND LATER.
008200*
008300* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
008400* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
008500* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION
008600* 3 AND LATER.
008700*
008800* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008900* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
009000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
009100* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
009200*
009300******************************************************************
009400*
009500  ENVIRONMENT DIVISION.
009600*===============================
009700*
009800  CONFIGURATION SECTION.
009900  SPECIAL-NAMES.
010000      C01 IS TOP-OF-FORM.
010100*
010200  INPUT-OUTPUT SECTION.
010300  FILE-CONTROL.
010400  COPY "seltaprm.cob".
010500*
010600  DATA DIVISION.
010700*===============================
010800*
010900  FILE SECTION.
011000  COPY "fdtaprm.cob".
011100*
011200  WORKING-STORAGE SECTION.
011300*-------------------------------
011400  77  PROG-NAME            PIC X(17) VALUE "TA000 (1.0.02)".
011500*
011600  01  WS-DATA.
011700      03  TA-PARM-STATUS          PIC XX.
011800      03  WS-REC-CNT              BINARY-CHAR UNSIGNED VALUE ZERO.
011900*
012000  01  WS-START-TEXT            PIC X(10).
012100  01  WS-SPLIT-FIELDS.
012200      03  WS-DAY-TOKEN          PIC X(02).
012300      03  WS-MONTH-TOKEN        PIC X(03).
012400      03  FILLER                PIC X(05).
012500*
012600  01  WS-PARSED-DATE.
012700      03  WS-PARSED-YEAR        PIC 9(4)  COMP   VALUE 2026.
012800      03  WS-PARSED-MONTH       PIC 99    COMP.
012900      03  WS-PARSED-DAY         PIC 99    COMP.
013000  01  WS-PARSED-DATE9  REDEFINES WS-PARSED-DATE
013100                              PIC 9(8).
013200*
013300  01  WS-WORK-DATE.
013400      03  WS-WORK-YEAR          PIC 9(4)  COMP.
013500      03  WS-WORK-MONTH         PIC 99    COMP.
013600      03  WS-WORK-DAY           PIC 99    COMP.
013700  01  WS-WORK-DATE9    REDEFINES WS-WORK-DATE
013800                              PIC 9(8).
013900*
014000  01  WS-WEEK-DATES.
014100      03  WS-WEEK-DATE          PIC 9(8) COMP OCCURS 7.
014200*
014300  01  WS-MONTH-NDX             BINARY-CHAR UNSIGNED VALUE ZERO.
014400  01  WS-DAY-NDX               BINARY-CHAR UNSIGNED VALUE ZERO.
014500  01  WS-MONTH-FOUND           PIC X    VALUE "N".
014600      88  WS-88-MONTH-FOUND    VALUE "Y".
014700*
014800  01  WS-MONTH-TABLE.
014900      03  FILLER                PIC X(3) VALUE "JAN".
015000      03  FILLER                PIC X(3) VALUE "FEB".
015100      03  FILLER                PIC X(3) VALUE "MAR".
015200      03  FILLER                PIC X(3) VALUE "APR".
015300      03  FILLER                PIC X(3) VALUE "MAY".
015400      03  FILLER                PIC X(3) VALUE "JUN".
015500      03  FILLER                PIC X(3) VALUE "JUL".
015600      03  FILLER                PIC X(3) VALUE "AUG".
015700      03  FILLER                PIC X(3) VALUE "SEP".
015800      03  FILLER                PIC X(3) VALUE "OCT".
015900      03  FILLER                PIC X(3) VALUE "NOV".
016000      03  FILLER                PIC X(3) VALUE "DEC".
016100  01  WS-MONTH-NAMES  REDEFINES WS-MONTH-TABLE.
016200      03  WS-MONTH-NAME         PIC X(3) OCCURS 12.
016300*
016400* 2026 IS NOT A LEAP YEAR, TABLE ONLY NEEDED FOR THE AUDIT YEAR.
016500*
016600  01  WS-DAYS-IN-MONTH  VALUE "312831303130313130313031".
016700      03  WS-DAYS-TBL           PIC 99 OCCURS 12.
016800*
016900  01  ERROR-MESSAGES.
017000* SYSTEM WIDE
017100      03  SY001    PIC X(46) VALUE
017200               "SY001 Aborting run - Note error and hit Return".
017300* PROGRAM SPECIFIC
017400      03  TA001    PIC X(41) VALUE
017500               "TA001 Start date token missing or bad".
017600      03  TA002    PIC X(44) VALUE
017700               "TA002 Day token not numeric - check entry".
017800      03  TA003    PIC X(32) VALUE
017900               "TA003 Param file write error".
018000*
018100  01  WS-ERR-IDX               BINARY-CHAR UNSIGNED VALUE ZERO.
018200*
018300  LINKAGE SECTION.
018400****************
018500*
018600  01  LK-START-TEXT            PIC X(10).
018700*
018800  PROCEDURE DIVISION USING LK-START-TEXT.
018900*========================================
019000*
019100  AA000-MAIN                 SECTION.
019200***********************************
019300*
019400      MOVE     LK-START-TEXT TO WS-START-TEXT.
019500      PERFORM  ZZ070-PARSE-START-DATE.
019600      IF       WS-ERR-IDX NOT = ZERO
019700               DISPLAY SY001
019800               GOBACK RETURNING WS-ERR-IDX.
019900*
020000      PERFORM  ZZ090-BUILD-WEEK.
020100      PERFORM  AA010-WRITE-PARAM.
020200*
020300      GOBACK   RETURNING ZERO.
020400*
020500  AA000-EXIT.
020600      EXIT     SECTION.
020700*
020800  AA010-WRITE-PARAM            SECTION.
020900***********************************
021000*
021100      OPEN     OUTPUT TA-PARAM-FILE.
021200      MOVE     WS-START-TEXT    TO PRM-START-TEXT.
021300      MOVE     WS-PARSED-DATE9  TO PRM-WEEK-START.
021400      MOVE     "Y"              TO PRM-VALID-FLAG.
021500      PERFORM  AA015-LOAD-WEEK-TABLE
021600               VARYING WS-DAY-NDX FROM 1 BY 1
021700               UNTIL   WS-DAY-NDX > 7.
021800      WRITE    TA-PARAM-RECORD.
021900      CLOSE    TA-PARAM-FILE.
022000*
022100  AA010-EXIT.
022200      EXIT     SECTION.
022300*
022400  AA015-LOAD-WEEK-TABLE.
022500      MOVE     WS-WEEK-DATE (WS-DAY-NDX)
022600                         TO PRM-WEEK-DATES (WS-DAY-NDX).
022700*
022800  ZZ070-PARSE-START-DATE      SECTION.
022900***********************************
023000*
023100* SPLIT "DD_MON" OR "DD MON" - DATE-PARSE UNIT.
023200*
023300      MOVE     ZERO TO WS-ERR-IDX.
023400      MOVE     SPACES TO WS-DAY-TOKEN WS-MONTH-TOKEN.
023500      UNSTRING WS-START-TEXT DELIMITED BY "_" OR " "
023600               INTO WS-DAY-TOKEN WS-MONTH-TOKEN.
023700*
023800      IF       WS-DAY-TOKEN = SPACES OR WS-MONTH-TOKEN = SPACES
023900               MOVE 1 TO WS-ERR-IDX
024000               GO TO ZZ070-EXIT.
024100*
024200* RIGHT JUSTIFY A SINGLE DIGIT DAY, E.G. "2 " BECOMES "02".
024300*
024400      IF       WS-DAY-TOKEN (2:1) = SPACE
024500               MOVE WS-DAY-TOKEN (1:1) TO WS-DAY-TOKEN (2:1)
024600               MOVE "0"                TO WS-DAY-TOKEN (1:1).
024700*
024800      IF       WS-DAY-TOKEN NOT NUMERIC
024900               MOVE 2 TO WS-ERR-IDX
025000               GO TO ZZ070-EXIT.
025100*
025200      MOVE     WS-DAY-TOKEN TO WS-PARSED-DAY.
025300      INSPECT  WS-MONTH-TOKEN
025400               CONVERTING "abcdefghijklmnopqrstuvwxyz"
025500                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025600      PERFORM  ZZ075-FIND-MONTH.
025700      MOVE     2026 TO WS-PARSED-YEAR.
025800*
025900  ZZ070-EXIT.
026000      EXIT     SECTION.
026100*
026200  ZZ075-FIND-MONTH.
026300*
026400      MOVE     1   TO WS-MONTH-NDX.
026500      MOVE     "N" TO WS-MONTH-FOUND.
026600      PERFORM  ZZ076-SCAN-MONTH-TABLE
026700               UNTIL WS-MONTH-NDX > 12
026800                  OR WS-88-MONTH-FOUND.
026900      IF       WS-88-MONTH-FOUND
027000               MOVE WS-MONTH-NDX TO WS-PARSED-MONTH
027100      ELSE
027200               MOVE 1            TO WS-PARSED-MONTH.
027300*
027400  ZZ076-SCAN-MONTH-TABLE.
027500      IF       WS-MONTH-TOKEN (1:3) = WS-MONTH-NAME (WS-MONTH-NDX)
027600               MOVE "Y" TO WS-MONTH-FOUND
027700      ELSE
027800               ADD  1   TO WS-MONTH-NDX.
027900*
028000  ZZ090-BUILD-WEEK             SECTION.
028100***********************************
028200*
028300* START DATE THROUGH START DATE + 6 DAYS, AUDIT-ENGINE STEP 1.
028400*
028500      MOVE     WS-PARSED-DATE9 TO WS-WEEK-DATE (1).
028600      MOVE     WS-PARSED-DATE  TO WS-WORK-DATE.
028700      PERFORM  ZZ095-ADD-A-DAY
028800               VARYING WS-DAY-NDX FROM 2 BY 1
028900               UNTIL   WS-DAY-NDX > 7.
029000*
029100  ZZ090-EXIT.
029200      EXIT     SECTION.
029300*
029400  ZZ095-ADD-A-DAY.
029500      ADD      1 TO WS-WORK-DAY.
029600      IF       WS-WORK-DAY > WS-DAYS-TBL (WS-WORK-MONTH)
029700               MOVE 1 TO WS-WORK-DAY
029800               ADD  1 TO WS-WORK-MONTH.
029900      IF       WS-WORK-MONTH > 12
030000               MOVE 1 TO WS-WORK-MONTH
030100               ADD  1 TO WS-WORK-YEAR.
030200      MOVE     WS-WORK-DATE9 TO WS-WEEK-DATE (WS-DAY-NDX).
030300*
030400  END PROGRAM TA000.
