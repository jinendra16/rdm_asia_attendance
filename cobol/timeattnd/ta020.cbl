000100*****************************************************************
000200*                                                               *
000300*          TIME & ATTENDANCE     EXCEPTION LOG PRINT          *
000400*     LISTS EVERY MISSING LOGOUT / MISSING SITE OUT FOUND       *
000500*     BY TA010, IN THE ORDER TA010 WROTE THEM                   *
000600*                                                               *
000700*****************************************************************
000800*
000900  IDENTIFICATION DIVISION.
001000*===============================
001100*
001200  PROGRAM-ID.          TA020.
001300  AUTHOR.              J R HENNESSY.
001400  INSTALLATION.        APPLEWOOD COMPUTERS.
001500  DATE-WRITTEN.        11/02/87.
001600  DATE-COMPILED.
001700  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001800                       B COEN.
001900                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002000                       LICENSE.
002100                       SEE THE FILE COPYING FOR DETAILS.
002200***
002300*    REMARKS.            TIME & ATTENDANCE AUDIT, EXCEPTION LOG.
002400*                        READS THE WORK FILE TA010 HANDS OFF AND
002500*                        PRINTS IT, GENERATION ORDER PRESERVED,
002600*                        NO SORT, NO TOTALS.
002700***
002800*    VERSION.            SEE PROG-NAME IN WS.
002900***
003000*    CALLED MODULES.     NONE.
003100***
003200*    FILES USED :
003300*                        TAEXWK.   EXCEPTION HAND OFF FROM TA010.
003400*                        TAEXCP.   EXCEPTION LOG REPORT (RW).
003500***
003600*    ERROR MESSAGES USED.
003700* SYSTEM WIDE:
003800*                        SY001.
003900* PROGRAM SPECIFIC:
004000*                        TA021.
004100***
004200* CHANGES:
004300* 11/02/87 JRH -         CREATED FOR THE ATTENDANCE ROSTER
004400*                        PROJECT.
004500* 02/11/98 VBC - Y2K.    DATE COLUMN WIDENED FROM 6 TO 8, CENTURY
004600*                        NO LONGER ASSUMED 19.
004700* 21/06/99 VBC - Y2K.    CONFIRMED CLEAN, NO FURTHER DATE WORK.
004800* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004900*                        PREVIOUS NOTICES.
005000* 21/10/25 VBC - 1.0.00  REBUILT AS TA020, READS THE TA010 HAND
005100*                        OFF WORK FILE AND PRINTS THE EXCEPTION
005200*                        LOG, BOARD PRINT LOGIC DROPPED
005300*                        COMPLETELY.
005400* 29/11/25 VBC -    .01  REASON COLUMN WIDENED TO SHOW MISSING
005500*                        SITE OUT AS WELL AS MISSING LOGOUT.
005600***
005700*
005800******************************************************************
005900*
006000* COPYRIGHT NOTICE.
006100* ****************
006200*
006300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006400* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN.
006500* 1976-2026 AND LATER.
006600*
006700* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
006800* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
006900* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION
007000* 3 AND LATER.
007100*
007200* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007300* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007400* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
007500* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007600*
007700******************************************************************
007800*
007900  ENVIRONMENT DIVISION.
008000*===============================
008100*
008200  CONFIGURATION SECTION.
008300  SPECIAL-NAMES.
008400      C01 IS TOP-OF-FORM.
008500*
008600  INPUT-OUTPUT SECTION.
008700  FILE-CONTROL.
008800  COPY "seltawrk.cob".
008900  COPY "seltaexc.cob".
009000*
009100  DATA DIVISION.
009200*===============================
009300*
009400  FILE SECTION.
009500  COPY "fdtawrk.cob".
009600  COPY "fdtaexc.cob".
009700*
009800  WORKING-STORAGE SECTION.
009900*-------------------------------
010000  77  PROG-NAME            PIC X(17) VALUE "TA020 (1.0.01)".
010100*
010200  01  WS-DATA.
010300      03  TA-WRK-STATUS           PIC XX.
010400      03  TA-EXC-STATUS            PIC XX.
010500      03  WS-EOF-SWITCH          PIC X     VALUE "N".
010600          88  WS-88-EOF            VALUE "Y".
010700*
010800  01  WS-LINE-COUNT             BINARY-LONG UNSIGNED VALUE ZERO.
010900*
011000* HEADING DATE - ISO FROM CURRENT-DATE, REDEFINED TO PRINT US
011100* STYLE.
011200*
011300  01  WS-TODAY-TEXT             PIC X(10).
011400  01  WS-TODAY-PARTS REDEFINES WS-TODAY-TEXT.
011500      03  WS-TODAY-CCYY         PIC X(04).
011600      03  FILLER                PIC X(01).
011700      03  WS-TODAY-MM           PIC X(02).
011800      03  FILLER                PIC X(01).
011900      03  WS-TODAY-DD           PIC X(02).
012000  01  WS-TODAY-PRINT            PIC X(10).
012100*
012200* DETAIL LINE DATE - CARRIED OFF THE WORK FILE AS YYYY-MM-DD TEXT,
012300* REDEFINED THE SAME WAY SO THE LOG MATCHES THE HEADING STYLE.
012400*
012500  01  WS-EXCP-DATE-WORK          PIC X(10).
012600  01  WS-EXCP-DATE-PARTS REDEFINES WS-EXCP-DATE-WORK.
012700      03  WS-EXCP-CCYY           PIC X(04).
012800      03  FILLER                 PIC X(01).
012900      03  WS-EXCP-MM             PIC X(02).
013000      03  FILLER                 PIC X(01).
013100      03  WS-EXCP-DD             PIC X(02).
013200  01  WS-EXCP-DATE-PRINT         PIC X(10).
013300*
013400* REASON TEXT SPLIT INTO TWO PRINT CELLS - KEPT FROM THE BOARD
013500* PRINT DAYS WHEN THE LINE PRINTER TRUNCATED LONG SINGLE FIELDS.
013600*
013700  01  WS-REASON-FLAG            PIC X(16).
013800  01  WS-REASON-CODE  REDEFINES WS-REASON-FLAG.
013900      03  WS-REASON-WORD-1      PIC X(08).
014000      03  WS-REASON-WORD-2      PIC X(08).
014100*
014200  01  ERROR-MESSAGES.
014300* SYSTEM WIDE
014400      03  SY001     PIC X(46) VALUE
014500                "SY001 Aborting run - Note error and hit Return".
014600* PROGRAM SPECIFIC
014700      03  TA021     PIC X(35) VALUE
014800                "TA021 Work file open error - ".
014900*
015000  REPORT SECTION.
015100  RD  EXCEPTION-LOG-REPORT
015200      PAGE LIMIT   58
015300      HEADING      1
015400      FIRST DETAIL 5
015500      LAST DETAIL  56.
015600*
015700  01  EXCP-PAGE-HEADING  TYPE IS PAGE HEADING.
015800      03  LINE  1.
015900          05  COL   1     PIC X(28) VALUE
016000                    "TIME & ATTENDANCE EXCEPTIONS".
016100          05  COL  70     PIC X(10) SOURCE WS-TODAY-PRINT.
016200      03  LINE  2.
016300          05  COL   1     PIC X(17) SOURCE PROG-NAME.
016400          05  COL  40     PIC X(13) VALUE "Exception Log".
016500      03  LINE  4.
016600          05  COL   1               VALUE "Employee Name".
016700          05  COL  32               VALUE "Work Date".
016800          05  COL  43               VALUE "Time".
016900          05  COL  50               VALUE "Reason".
017000*
017100  01  EXCP-DETAIL-LINE  TYPE IS DETAIL.
017200      03  LINE + 1.
017300          05  COL   1     PIC X(30) SOURCE EXC-NAME.
017400          05  COL  32     PIC X(10) SOURCE WS-EXCP-DATE-PRINT.
017500          05  COL  43     PIC X(09) SOURCE EXC-TIME.
017600          05  COL  50     PIC X(08) SOURCE WS-REASON-WORD-1.
017700          05  COL  59     PIC X(08) SOURCE WS-REASON-WORD-2.
017800*
017900  PROCEDURE DIVISION.
018000*===============================
018100*
018200  AA000-MAIN                 SECTION.
018300***********************************
018400*
018500      MOVE     CURRENT-DATE (1:8) TO WS-TODAY-TEXT.
018600      STRING   WS-TODAY-MM  "/" WS-TODAY-DD  "/" WS-TODAY-CCYY
018700               DELIMITED BY SIZE INTO WS-TODAY-PRINT.
018800      OPEN     INPUT  TA-EXCP-WORK-FILE.
018900      IF       TA-WRK-STATUS NOT = "00"
019000               DISPLAY TA021
019100               DISPLAY SY001
019200               GOBACK  RETURNING 1.
019300      OPEN     OUTPUT TA-EXCEPTION-FILE.
019400*
019500      INITIATE EXCEPTION-LOG-REPORT.
019600      MOVE     ZERO TO WS-LINE-COUNT.
019700      MOVE     "N"  TO WS-EOF-SWITCH.
019800      READ     TA-EXCP-WORK-FILE
019900               AT END MOVE "Y" TO WS-EOF-SWITCH.
020000      PERFORM  AA010-PRINT-A-LINE
020100               UNTIL WS-88-EOF.
020200      TERMINATE EXCEPTION-LOG-REPORT.
020300*
020400      CLOSE    TA-EXCP-WORK-FILE TA-EXCEPTION-FILE.
020500      GOBACK   RETURNING ZERO.
020600*
020700  AA000-EXIT.
020800      EXIT     SECTION.
020900*
021000  AA010-PRINT-A-LINE.
021100      ADD      1 TO WS-LINE-COUNT.
021200      MOVE     EXC-DATE   TO WS-EXCP-DATE-WORK.
021300      STRING   WS-EXCP-MM  "/" WS-EXCP-DD  "/" WS-EXCP-CCYY
021400               DELIMITED BY SIZE INTO WS-EXCP-DATE-PRINT.
021500      MOVE     EXC-REASON TO WS-REASON-FLAG.
021600      GENERATE EXCP-DETAIL-LINE.
021700      READ     TA-EXCP-WORK-FILE
021800               AT END MOVE "Y" TO WS-EOF-SWITCH.
021900*
022000  END PROGRAM TA020.
022100
