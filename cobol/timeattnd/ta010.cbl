000100*****************************************************************
000200*                                                               *
000300*          TIME & ATTENDANCE     WEEKLY AUDIT ENGINE             *
000400*     READS CLOCK PUNCHES & THE ATTENDANCE ROSTER, DERIVES       *
000500*     LOGIN/LOGOUT PER EMPLOYEE PER DAY AND PRINTS THE GRID      *
000600*                                                               *
000700*****************************************************************
000800*
000900  IDENTIFICATION DIVISION.
001000*===============================
001100*
001200  PROGRAM-ID.          TA010.
001300  AUTHOR.              J R HENNESSY.
001400  INSTALLATION.        APPLEWOOD COMPUTERS.
001500  DATE-WRITTEN.        11/02/87.
001600  DATE-COMPILED.
001700  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001800                       B COEN.
001900                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002000                       LICENSE.
002100                       SEE THE FILE COPYING FOR DETAILS.
002200***
002300*    REMARKS.            WEEKLY TIME & ATTENDANCE AUDIT ENGINE.
002400*                        THIS PROGRAM USES RW (REPORT WRITER).
002500*
002600*                        SEMI-SOURCED FROM THE ROSTER BOARD PRINT.
002700***
002800*    VERSION.            SEE PROG-NAME IN WS.
002900***
003000*    CALLED MODULES.
003100*                        NONE.
003200***
003300*    FILES USED :
003400*                        TAPARM.   AUDIT WEEK PARAMS (FROM TA000).
003500*                        TAPNCH.   CLOCK PUNCH DETAIL, ANY ORDER.
003600*                        TAROST.   ATTENDANCE ROSTER, ROSTER
003700*                                  ORDER.
003800*                        TASUMM.   SUMMARY GRID REPORT (RW).
003900*                        TAEXWK.   EXCEPTION HAND OFF TO TA020.
004000*
004100*    ERROR MESSAGES USED.
004200* SYSTEM WIDE:
004300*                        SY001, SY014.
004400* PROGRAM SPECIFIC:
004500*                        TA010 - TA014.
004600***
004700* CHANGES:
004800* 11/02/87 JRH -         CREATED AS THE ROSTER BOARD PRINT.
004900* 22/08/90 JRH -         SITE IN / SITE OUT PUNCH TYPES RECOGNISED
005000*                        ALONGSIDE START WORK / END WORK.
005100* 17/02/93 VBC -         MULTI PUNCH DAYS NOW SORTED BY CLOCK TIME
005200*                        BEFORE THE BOARD IS BUILT, FIXES PR-201.
005300* 09/07/96 VBC -         GUARD ADDED FOR A SINGLE STRAY PUNCH
005400*                        BEING
005500*                        READ AS BOTH THE LOGIN AND THE LOGOUT.
005600* 02/11/98 VBC - Y2K.    CLOCK DATES NOW CARRIED AS 4 DIGIT YEARS
005700*                        END TO END, CENTURY NO LONGER ASSUMED.
005800* 21/06/99 VBC - Y2K.    CONFIRMED CLEAN, NO FURTHER DATE WORK.
005900* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
006000*                        PREVIOUS NOTICES.
006100* 21/10/25 VBC - 1.0.00  REBUILT AS TA010 FOR THE WEEKLY AUDIT
006200*                        BATCH.
006300*                        BOARD PRINT DROPPED, SUMMARY GRID & THE
006400*                        EXCEPTION LOG REPLACE IT.
006500* 29/11/25 VBC -    .01  ADDED MISSING SITE OUT EXCEPTION
006600*                        ALONGSIDE
006700*                        THE EXISTING MISSING LOGOUT EXCEPTION.
006800* 02/12/25 VBC -    .02  NIGHT SHIFT RULE - A PUNCH BEFORE 08:00
006900*                        NOW ATTRIBUTED TO THE PRIOR WORK DATE
007000*                        PER OPS.
007100* 10/01/26 VBC -    .03  DUPLICATE ROSTER NAMES NOW COLLAPSE
007200*                        ONTO ONE KEY, LATER DISPLAY NAME WINS -
007300*                        REQ IRS-88.
007400***
007500*
007600*****************************************************************
007700*
007800* COPYRIGHT NOTICE.
007900* ****************
008000*
008100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008200* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN.
008300* 1976-2026 AND LATER.
008400*
008500* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
008600* AND/OR
008700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008900*
009000* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
009100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
009200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
009300* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
009400*
009500*****************************************************************
009600*
009700  ENVIRONMENT DIVISION.
009800*===============================
009900*
010000  CONFIGURATION SECTION.
010100  SPECIAL-NAMES.
010200      C01 IS TOP-OF-FORM.
010300*
010400  INPUT-OUTPUT SECTION.
010500  FILE-CONTROL.
010600  COPY "seltaprm.cob".
010700  COPY "seltapnh.cob".
010800  COPY "seltarst.cob".
010900  COPY "seltasum.cob".
011000  COPY "seltawrk.cob".
011100*
011200  DATA DIVISION.
011300*===============================
011400*
011500  FILE SECTION.
011600  COPY "fdtaprm.cob".
011700  COPY "fdtapnch.cob".
011800  COPY "fdtaemp.cob".
011900  COPY "fdtasum.cob".
012000  COPY "fdtawrk.cob".
012100*
012200  WORKING-STORAGE SECTION.
012300*-------------------------------
012400  77  PROG-NAME            PIC X(17) VALUE "TA010 (1.0.03)".
012500*
012600  01  WS-DATA.
012700      03  TA-PARM-STATUS        PIC XX.
012800      03  TA-PNCH-STATUS         PIC XX.
012900      03  TA-ROST-STATUS          PIC XX.
013000      03  TA-SUMM-STATUS            PIC XX.
013100      03  TA-WRK-STATUS              PIC XX.
013200      03  WS-EOF-SWITCH          PIC X     VALUE "N".
013300          88  WS-88-EOF            VALUE "Y".
013400*
013500* SUMMARY GRID HOLDING AREA - REPORT WRITER SOURCES FROM HERE.
013600*
013700  COPY "wstasumm.cob".
013800*
013900* EXCEPTION RECORD LAYOUT (EXC-NAME/EXC-DATE/EXC-TIME/EXC-REASON)
014000* COMES IN ON THE FD COPY OF WSTAEXCP.COB VIA FDTAWRK.COB ABOVE -
014050* DO NOT COPY IT AGAIN HERE, TWO 01 TA-EXCEPTION-RECORD ITEMS
014060* MAKE EVERY UNQUALIFIED EXC- NAME AMBIGUOUS.
014200*
014300* AUDIT WEEK, READ BACK FROM TA000'S PARAM RECORD.
014400*
014500  01  WS-WEEK-DATES.
014600      03  WS-WEEK-DATE           PIC 9(8) COMP OCCURS 7.
014700  01  WS-REPORT-DATE-TEXT.
014800      03  WS-REPORT-DATE         PIC X(10) OCCURS 7.
014900*
015000* PUNCH TABLE - EVERY PUNCH IN THE DETAIL FILE, ONE PASS.
015100*
015200  01  WS-PUNCH-TABLE.
015300      03  WS-PUNCH-ENTRY         OCCURS 3000 TIMES
015400                                 INDEXED BY PT-NDX.
015500          05  PT-CLEAN-NAME      PIC X(30).
015600          05  PT-EVT-DATE        PIC 9(8)   COMP.
015700          05  PT-EVT-TIME        PIC 9(4)   COMP.
015800          05  PT-WORK-DATE       PIC 9(8)   COMP.
015900          05  PT-EVENT-TYPE      PIC X(12).
016000  01  WS-PUNCH-COUNT            BINARY-LONG UNSIGNED VALUE ZERO.
016100*
016200* ROSTER TABLE - CLEAN NAME/DISPLAY NAME, ROSTER ORDER, MAX 98.
016300*
016400  01  WS-ROSTER-TABLE.
016500      03  WS-ROSTER-ENTRY        OCCURS 98 TIMES
016600                                 INDEXED BY RT-NDX.
016700          05  RT-CLEAN-NAME      PIC X(30).
016800          05  RT-DISP-NAME       PIC X(30).
016900  01  WS-ROSTER-COUNT           BINARY-CHAR UNSIGNED VALUE ZERO.
017000*
017100* ONE EMPLOYEE'S WEEK OF PUNCHES, PULLED FROM WS-PUNCH-TABLE.
017200*
017300  01  WS-EMP-PUNCHES.
017400      03  WS-EMP-PUNCH-ENTRY     OCCURS 400 TIMES
017500                                 INDEXED BY EP-NDX.
017600          05  EP-EVT-DATE        PIC 9(8)   COMP.
017700          05  EP-EVT-TIME        PIC 9(4)   COMP.
017800          05  EP-WORK-DATE       PIC 9(8)   COMP.
017900          05  EP-EVENT-TYPE      PIC X(12).
018000  01  WS-EMP-PUNCH-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
018100*
018200* ONE DAY'S PUNCHES, FILTERED FROM WS-EMP-PUNCHES.
018300*
018400  01  WS-DAY-PUNCHES.
018500      03  WS-DAY-PUNCH-ENTRY     OCCURS 100 TIMES
018600                                 INDEXED BY DP-NDX.
018700          05  DP-EVT-TIME        PIC 9(4)   COMP.
018800          05  DP-EVENT-TYPE      PIC X(12).
018900  01  WS-DAY-PUNCH-COUNT        BINARY-CHAR UNSIGNED VALUE ZERO.
019000*
019100* NAME-CLEAN WORKING FIELDS.
019200*
019300  01  WS-CLEAN-WORK-NAME        PIC X(30).
019400  01  WS-CLEAN-WORK             PIC X(30).
019450  01  WS-CLEAN-NAME             PIC X(30).
019500  01  WS-CLEAN-IN-NDX           BINARY-CHAR UNSIGNED VALUE ZERO.
019600  01  WS-CLEAN-OUT-NDX          BINARY-CHAR UNSIGNED VALUE ZERO.
019700*
019800* INSERTION-SORT SCRATCH - SEPARATE FROM THE NAME-CLEAN SCAN INDEX
019900* ABOVE EVEN THOUGH BOTH ARE "JUST A SMALL LOOP COUNTER", THE TWO
020000* NEVER RUN AT THE SAME TIME SO A SHARED FIELD WOULD ALSO DO.
020100*
020200  01  WS-SORT-NDX               BINARY-SHORT UNSIGNED VALUE ZERO.
020300  01  WS-SWAP-PUNCH.
020400      03  SWP-EVT-DATE          PIC 9(8)   COMP.
020500      03  SWP-EVT-TIME          PIC 9(4)   COMP.
020600      03  SWP-WORK-DATE         PIC 9(8)   COMP.
020700      03  SWP-EVENT-TYPE        PIC X(12).
020750* ALTERNATE FLAT VIEW OF THE SWAP SLOT - CONSOLE TRACE AID ONLY,
020760* NEVER SET BY THE SORT ITSELF.
020770  01  WS-SWAP-PUNCH-X REDEFINES WS-SWAP-PUNCH
020780                              PIC X(22).
020800*
020900* HH:MM PRINT FORMATTER - SHARED BY LOGIN & LOGOUT COLUMNS.
021000*
021100  01  WS-FMT-SRC                PIC 9(4)  COMP.
021200  01  WS-FMT-HOUR               PIC 99    COMP.
021300  01  WS-FMT-MIN                PIC 99    COMP.
021400  01  WS-FMT-TEXT               PIC X(5).
021500*
021600* WEEK-DATE-TEXT BUILD INDEX, KEPT APART FROM THE PUNCH TABLE'S
021700* OWN PT-NDX EVEN THOUGH AA015 RUNS BEFORE ANY PUNCH IS READ.
021800*
021900  01  WS-WK-NDX                 BINARY-CHAR UNSIGNED VALUE ZERO.
022000*
022100* PUNCH TIMESTAMP PARSE WORKING FIELDS.
022200*
022300  01  WS-RAW-PUNCH              PIC X(40).
022400  01  WS-SCAN-POS               BINARY-CHAR UNSIGNED VALUE ZERO.
022500  01  WS-DATE-FOUND             PIC X     VALUE "N".
022600      88  WS-88-DATE-FOUND        VALUE "Y".
022700  01  WS-TIME-FOUND             PIC X     VALUE "N".
022800      88  WS-88-TIME-FOUND        VALUE "Y".
022900  01  WS-SCAN-DATE.
023000      03  WS-SCAN-YEAR           PIC 9(4)  COMP.
023100      03  WS-SCAN-MONTH          PIC 99    COMP.
023200      03  WS-SCAN-DAY            PIC 99    COMP.
023300  01  WS-SCAN-DATE9   REDEFINES WS-SCAN-DATE
023400                              PIC 9(8).
023500  01  WS-SCAN-HOUR              PIC 99    COMP.
023600  01  WS-SCAN-MIN               PIC 99    COMP.
023700*
023800* DAY-BOUNDARY SUBTRACT (WORK DATE = EVT DATE - 1 ON NIGHT SHIFT).
023900*
024000  01  WS-SUB-DATE.
024100      03  WS-SUB-YEAR            PIC 9(4)  COMP.
024200      03  WS-SUB-MONTH           PIC 99    COMP.
024300      03  WS-SUB-DAY             PIC 99    COMP.
024400  01  WS-SUB-DATE9    REDEFINES WS-SUB-DATE
024500                              PIC 9(8).
024600  01  WS-MONTH-LEN              PIC 99    COMP.
024700  01  WS-LEAP-REM4               BINARY-CHAR UNSIGNED VALUE ZERO.
024800  01  WS-LEAP-REM100              BINARY-CHAR UNSIGNED VALUE ZERO.
024900  01  WS-LEAP-REM400          BINARY-CHAR UNSIGNED VALUE ZERO.
025000  01  WS-STD-MONTH-DAYS  VALUE "312831303130313130313031".
025100      03  WS-STD-DAYS-TBL        PIC 99 OCCURS 12.
025200*
025300* AUDIT DERIVATION WORKING FIELDS - PER EMPLOYEE PER DAY.
025400*
025500  01  WS-THIS-WORK-DATE          PIC 9(8)  COMP.
025600  01  WS-LOGIN-FOUND             PIC X    VALUE "N".
025700      88  WS-88-LOGIN-FOUND        VALUE "Y".
025800  01  WS-LOGOUT-FOUND            PIC X    VALUE "N".
025900      88  WS-88-LOGOUT-FOUND        VALUE "Y".
026000  01  WS-LOGIN-TIME              PIC 9(4)  COMP.
026100  01  WS-LOGOUT-TIME              PIC 9(4)  COMP.
026200  01  WS-HAVE-SITE-IN             PIC X    VALUE "N".
026300      88  WS-88-HAVE-SITE-IN         VALUE "Y".
026400  01  WS-HAVE-SITE-OUT            PIC X    VALUE "N".
026500      88  WS-88-HAVE-SITE-OUT        VALUE "Y".
026900*
027000  01  ERROR-MESSAGES.
027100* SYSTEM WIDE
027200      03  SY001     PIC X(46) VALUE
027300                "SY001 Aborting run - Note error and hit Return".
027400      03  SY014     PIC X(43) VALUE
027500                "SY014 Nothing to do - No Punch or Roster data".
027600* PROGRAM SPECIFIC
027700      03  TA010M    PIC X(34) VALUE
027800                "TA010 Param file not found or bad".
027900      03  TA011     PIC X(30) VALUE
028000                "TA011 Punch file open error - ".
028100      03  TA012     PIC X(31) VALUE
028200                "TA012 Roster file open error - ".
028300*
028400  01  WS-TODAY-TEXT             PIC X(10).
028500*
028600* REPORT SECTION.
028700****************
028800*
028900  REPORT SECTION.
029000  RD  SUMMARY-GRID-REPORT
029100      PAGE LIMIT   58
029200      HEADING      1
029300      FIRST DETAIL 5
029400      LAST DETAIL  56.
029500*
029600  01  GRID-PAGE-HEADING  TYPE IS PAGE HEADING.
029700      03  LINE  1.
029800          05  COL   1     PIC X(31)  VALUE
029900                    "TIME & ATTENDANCE WEEKLY AUDIT".
030000          05  COL  95     PIC X(10)  SOURCE WS-TODAY-TEXT.
030100      03  LINE  2.
030200          05  COL   1     PIC X(17)  SOURCE PROG-NAME.
030300          05  COL  40     PIC X(12)  VALUE "Summary Grid".
030400      03  LINE  4.
030500          05  COL   1                VALUE "Employee Name".
030600          05  COL  32     PIC X(10)  SOURCE WS-REPORT-DATE (1).
030700          05  COL  48     PIC X(10)  SOURCE WS-REPORT-DATE (2).
030800          05  COL  64     PIC X(10)  SOURCE WS-REPORT-DATE (3).
030900          05  COL  80     PIC X(10)  SOURCE WS-REPORT-DATE (4).
031000          05  COL  96     PIC X(10)  SOURCE WS-REPORT-DATE (5).
031100          05  COL 112     PIC X(10)  SOURCE WS-REPORT-DATE (6).
031200          05  COL 128     PIC X(10)  SOURCE WS-REPORT-DATE (7).
031300      03  LINE  5.
031400          05  COL  32                VALUE "Login Lgout".
031500          05  COL  48                VALUE "Login Lgout".
031600          05  COL  64                VALUE "Login Lgout".
031700          05  COL  80                VALUE "Login Lgout".
031800          05  COL  96                VALUE "Login Lgout".
031900          05  COL 112                VALUE "Login Lgout".
032000          05  COL 128                VALUE "Login Lgout".
032100*
032200  01  GRID-DETAIL-LINE  TYPE IS DETAIL.
032300      03  LINE + 1.
032400          05  COL   1     PIC X(30)  SOURCE SUM-EMP-NAME.
032500          05  COL  32     PIC X(05)  SOURCE SUM-LOGIN-TIME (1).
032600          05  COL  38     PIC X(09)  SOURCE SUM-LOGOUT-TIME (1).
032700          05  COL  48     PIC X(05)  SOURCE SUM-LOGIN-TIME (2).
032800          05  COL  54     PIC X(09)  SOURCE SUM-LOGOUT-TIME (2).
032900          05  COL  64     PIC X(05)  SOURCE SUM-LOGIN-TIME (3).
033000          05  COL  70     PIC X(09)  SOURCE SUM-LOGOUT-TIME (3).
033100          05  COL  80     PIC X(05)  SOURCE SUM-LOGIN-TIME (4).
033200          05  COL  86     PIC X(09)  SOURCE SUM-LOGOUT-TIME (4).
033300          05  COL  96     PIC X(05)  SOURCE SUM-LOGIN-TIME (5).
033400          05  COL 102     PIC X(09)  SOURCE SUM-LOGOUT-TIME (5).
033500          05  COL 112     PIC X(05)  SOURCE SUM-LOGIN-TIME (6).
033600          05  COL 118     PIC X(09)  SOURCE SUM-LOGOUT-TIME (6).
033700          05  COL 128     PIC X(05)  SOURCE SUM-LOGIN-TIME (7).
033800          05  COL 134     PIC X(09)  SOURCE SUM-LOGOUT-TIME (7).
033900*
034000  PROCEDURE DIVISION.
034100*===============================
034200*
034300  AA000-MAIN                 SECTION.
034400***********************************
034500*
034600      MOVE     CURRENT-DATE (1:8) TO WS-TODAY-TEXT.
034700      PERFORM  AA010-OPEN-TA-FILES.
034800      PERFORM  AA020-LOAD-PUNCHES.
034900      PERFORM  AA030-LOAD-ROSTER.
035000*
035100      IF       WS-PUNCH-COUNT = ZERO OR WS-ROSTER-COUNT = ZERO
035200               DISPLAY SY014
035300               PERFORM AA090-CLOSE-TA-FILES
035400               GOBACK  RETURNING 4.
035500*
035600      INITIATE SUMMARY-GRID-REPORT.
035700      PERFORM  AA040-AUDIT-ROSTER
035800               VARYING RT-NDX FROM 1 BY 1
035900               UNTIL   RT-NDX > WS-ROSTER-COUNT.
036000      TERMINATE SUMMARY-GRID-REPORT.
036100*
036200      PERFORM  AA090-CLOSE-TA-FILES.
036300      GOBACK   RETURNING ZERO.
036400*
036500  AA000-EXIT.
036600      EXIT     SECTION.
036700*
036800  AA010-OPEN-TA-FILES         SECTION.
036900***********************************
037000*
037100      OPEN     INPUT  TA-PARAM-FILE.
037200      IF       TA-PARM-STATUS NOT = "00"
037300               DISPLAY TA010M
037400               DISPLAY SY001
037500               GOBACK  RETURNING 1.
037600      READ     TA-PARAM-FILE.
037700      CLOSE    TA-PARAM-FILE.
037800      MOVE     PRM-WEEK-DATES (1) TO WS-WEEK-DATE (1).
037900      MOVE     PRM-WEEK-DATES (2) TO WS-WEEK-DATE (2).
038000      MOVE     PRM-WEEK-DATES (3) TO WS-WEEK-DATE (3).
038100      MOVE     PRM-WEEK-DATES (4) TO WS-WEEK-DATE (4).
038200      MOVE     PRM-WEEK-DATES (5) TO WS-WEEK-DATE (5).
038300      MOVE     PRM-WEEK-DATES (6) TO WS-WEEK-DATE (6).
038400      MOVE     PRM-WEEK-DATES (7) TO WS-WEEK-DATE (7).
038500      PERFORM  AA015-MAKE-REPORT-TEXT
038600               VARYING WS-WK-NDX FROM 1 BY 1
038700               UNTIL   WS-WK-NDX > 7.
038800*
038900      OPEN     INPUT  TA-PUNCH-FILE.
039000      IF       TA-PNCH-STATUS NOT = "00"
039100               DISPLAY TA011
039200               DISPLAY SY001
039300               GOBACK  RETURNING 2.
039400      OPEN     INPUT  TA-ROSTER-FILE.
039500      IF       TA-ROST-STATUS NOT = "00"
039600               DISPLAY TA012
039700               DISPLAY SY001
039800               GOBACK  RETURNING 3.
039900      OPEN     OUTPUT TA-SUMMARY-FILE.
040000      OPEN     OUTPUT TA-EXCP-WORK-FILE.
040100*
040200  AA010-EXIT.
040300      EXIT     SECTION.
040400*
040500  AA015-MAKE-REPORT-TEXT.
040600      MOVE     WS-WEEK-DATE (WS-WK-NDX) TO WS-SUB-DATE9.
040700      MOVE     WS-SUB-YEAR   TO WS-REPORT-DATE (WS-WK-NDX) (1:4).
040800      MOVE     "-"           TO WS-REPORT-DATE (WS-WK-NDX) (5:1).
040900      MOVE     WS-SUB-MONTH  TO WS-REPORT-DATE (WS-WK-NDX) (6:2).
041000      MOVE     "-"           TO WS-REPORT-DATE (WS-WK-NDX) (8:1).
041100      MOVE     WS-SUB-DAY    TO WS-REPORT-DATE (WS-WK-NDX) (9:2).
041200*
041300  AA020-LOAD-PUNCHES          SECTION.
041400***********************************
041500*
041600      MOVE     ZERO TO WS-PUNCH-COUNT.
041700      MOVE     "N"  TO WS-EOF-SWITCH.
041800      READ     TA-PUNCH-FILE
041900               AT END MOVE "Y" TO WS-EOF-SWITCH.
042000      PERFORM  AA025-TAKE-A-PUNCH
042100               UNTIL WS-88-EOF
042200                  OR WS-PUNCH-COUNT > 2999.
042300*
042400  AA020-EXIT.
042500      EXIT     SECTION.
042600*
042700  AA025-TAKE-A-PUNCH.
042800      ADD      1 TO WS-PUNCH-COUNT.
042900      MOVE     PNCH-DATE-TIME  TO WS-RAW-PUNCH.
043000      PERFORM  ZZ085-PARSE-PUNCH-STAMP.
043100      MOVE     PNCH-NAME TO WS-CLEAN-WORK-NAME.
043200      PERFORM  ZZ080-CLEAN-NAME.
043300      MOVE     WS-CLEAN-NAME    TO PT-CLEAN-NAME (WS-PUNCH-COUNT).
043400      MOVE     WS-SCAN-DATE9    TO PT-EVT-DATE   (WS-PUNCH-COUNT).
043500      COMPUTE  PT-EVT-TIME (WS-PUNCH-COUNT) =
043600                    WS-SCAN-HOUR * 100 + WS-SCAN-MIN.
043700      MOVE     PNCH-EVENT-TYPE  TO PT-EVENT-TYPE (WS-PUNCH-COUNT).
043800      MOVE     WS-THIS-WORK-DATE TO PT-WORK-DATE (WS-PUNCH-COUNT).
043900      READ     TA-PUNCH-FILE
044000               AT END MOVE "Y" TO WS-EOF-SWITCH.
044100*
044200  AA030-LOAD-ROSTER           SECTION.
044300***********************************
044400*
044500      MOVE     ZERO TO WS-ROSTER-COUNT.
044600      MOVE     "N"  TO WS-EOF-SWITCH.
044700      READ     TA-ROSTER-FILE
044800               AT END MOVE "Y" TO WS-EOF-SWITCH.
044900      PERFORM  AA035-TAKE-A-NAME
045000               UNTIL WS-88-EOF
045100                  OR WS-ROSTER-COUNT > 97.
045200*
045300  AA030-EXIT.
045400      EXIT     SECTION.
045500*
045600  AA035-TAKE-A-NAME.
045700      IF       ROS-NAME = SPACES
045800               GO TO AA035-NEXT.
045900      MOVE     ROS-NAME TO WS-CLEAN-WORK-NAME.
046000      PERFORM  ZZ080-CLEAN-NAME.
046100      MOVE     ZERO TO RT-NDX.
046200      MOVE     "N"  TO WS-LOGIN-FOUND.
046300      PERFORM  AA036-FIND-ROSTER-DUP
046400               VARYING RT-NDX FROM 1 BY 1
046500               UNTIL   RT-NDX > WS-ROSTER-COUNT
046600                    OR WS-88-LOGIN-FOUND.
046700      IF       WS-88-LOGIN-FOUND
046800               MOVE ROS-NAME TO RT-DISP-NAME (RT-NDX)
046900      ELSE
047000               ADD  1 TO WS-ROSTER-COUNT
047100               MOVE WS-CLEAN-NAME
047200                             TO RT-CLEAN-NAME (WS-ROSTER-COUNT)
047300               MOVE ROS-NAME TO RT-DISP-NAME (WS-ROSTER-COUNT).
047400*
047500  AA035-NEXT.
047600      READ     TA-ROSTER-FILE
047700               AT END MOVE "Y" TO WS-EOF-SWITCH.
047800*
047900  AA036-FIND-ROSTER-DUP.
048000      IF       RT-CLEAN-NAME (RT-NDX) = WS-CLEAN-NAME
048100               MOVE "Y" TO WS-LOGIN-FOUND.
048200*
048300  AA040-AUDIT-ROSTER.
048400*
048500      MOVE     RT-DISP-NAME  (RT-NDX) TO SUM-EMP-NAME.
048600      PERFORM  AA041-PICK-EMP-PUNCHES
048700               VARYING PT-NDX FROM 1 BY 1
048800               UNTIL   PT-NDX > WS-PUNCH-COUNT.
048900      PERFORM  AA044-SORT-EMP-PUNCHES.
049000      PERFORM  AA050-DERIVE-DAY
049100               VARYING SUM-DAY-NDX FROM 1 BY 1
049200               UNTIL   SUM-DAY-NDX > 7.
049300      GENERATE GRID-DETAIL-LINE.
049400      MOVE     ZERO TO WS-EMP-PUNCH-COUNT.
049500*
049600  AA041-PICK-EMP-PUNCHES.
049700      IF       PT-CLEAN-NAME (PT-NDX) = RT-CLEAN-NAME (RT-NDX)
049800               ADD  1 TO WS-EMP-PUNCH-COUNT
049900               MOVE PT-EVT-DATE   (PT-NDX)
050000                 TO EP-EVT-DATE   (WS-EMP-PUNCH-COUNT)
050100               MOVE PT-EVT-TIME   (PT-NDX)
050200                 TO EP-EVT-TIME   (WS-EMP-PUNCH-COUNT)
050300               MOVE PT-WORK-DATE  (PT-NDX)
050400                 TO EP-WORK-DATE  (WS-EMP-PUNCH-COUNT)
050500               MOVE PT-EVENT-TYPE (PT-NDX)
050600                 TO EP-EVENT-TYPE (WS-EMP-PUNCH-COUNT).
050700*
050800* SIMPLE INSERTION SORT - A WEEK OF PUNCHES IS A HANDFUL OF ROWS.
050850* KEYED ON THE TRUE PUNCH TIMESTAMP (EVT-DATE/EVT-TIME), NOT THE
050860* NIGHT-SHIFT-ADJUSTED WORK-DATE - A 03:00 STRAY PUNCH AND A 22:00
050870* START WORK CAN SHARE ONE WORK-DATE BUT MUST STAY IN CLOCK ORDER.
050900*
051000  AA044-SORT-EMP-PUNCHES.
051100      IF       WS-EMP-PUNCH-COUNT > 1
051200               PERFORM AA045-SORT-PASS
051300                       VARYING EP-NDX FROM 2 BY 1
051400                       UNTIL   EP-NDX > WS-EMP-PUNCH-COUNT.
051500*
051600  AA045-SORT-PASS.
051700      MOVE     EP-NDX TO WS-SORT-NDX.
051800      PERFORM  AA046-BUBBLE-BACK
051900               UNTIL WS-SORT-NDX < 2
052000                  OR EP-EVT-DATE (WS-SORT-NDX - 1)
052100                       <  EP-EVT-DATE (WS-SORT-NDX)
052200                  OR (EP-EVT-DATE (WS-SORT-NDX - 1)
052300                          = EP-EVT-DATE (WS-SORT-NDX)
052400                      AND
052500                      EP-EVT-TIME (WS-SORT-NDX - 1)
052600                          <= EP-EVT-TIME (WS-SORT-NDX)).
052700*
052800  AA046-BUBBLE-BACK.
052900      MOVE     WS-EMP-PUNCH-ENTRY (WS-SORT-NDX)
053000            TO WS-SWAP-PUNCH.
053100      MOVE     WS-EMP-PUNCH-ENTRY (WS-SORT-NDX - 1)
053200            TO WS-EMP-PUNCH-ENTRY (WS-SORT-NDX).
053300      MOVE     WS-SWAP-PUNCH
053400            TO WS-EMP-PUNCH-ENTRY (WS-SORT-NDX - 1).
053500      SUBTRACT 1 FROM WS-SORT-NDX.
053600*
053700  AA050-DERIVE-DAY.
053800*
053900* FILTER THIS EMPLOYEE'S PUNCHES FOR THE SUM-DAY-NDX'TH WORK DATE.
054000* DP-NDX ITSELF IS THE INNER PUNCH-SCAN INDEX, USED FRESH BY EACH
054100* OF AA055/AA060/AA065/AA066 BELOW - IT DOES NOT SURVIVE BETWEEN
054200* THEM AND MUST NEVER BE USED TO SUBSCRIPT THE 7-SLOT TABLES HERE.
054300*
054400      MOVE     WS-WEEK-DATE (SUM-DAY-NDX) TO WS-THIS-WORK-DATE.
054500      MOVE     ZERO  TO WS-DAY-PUNCH-COUNT.
054600      PERFORM  AA051-PICK-DAY-PUNCHES
054700               VARYING EP-NDX FROM 1 BY 1
054800               UNTIL   EP-NDX > WS-EMP-PUNCH-COUNT.
054900*
055000      MOVE     SPACES TO SUM-LOGIN-TIME  (SUM-DAY-NDX)
055100                          SUM-LOGOUT-TIME (SUM-DAY-NDX).
055200      IF       WS-DAY-PUNCH-COUNT = ZERO
055300               GO TO AA050-EXIT.
055400*
055500      PERFORM  AA055-FIND-LOGIN.
055600      PERFORM  AA060-FIND-LOGOUT.
055700      PERFORM  AA065-SINGLE-PUNCH-GUARD.
055800*
055900      IF       WS-88-LOGIN-FOUND
056000               MOVE WS-LOGIN-TIME TO WS-FMT-SRC
056100               PERFORM ZZ088-FORMAT-TIME
056200               MOVE WS-FMT-TEXT   TO SUM-LOGIN-TIME (SUM-DAY-NDX).
056300*
056400      IF       NOT WS-88-LOGOUT-FOUND
056500               MOVE "NO LOGOUT"   TO SUM-LOGOUT-TIME (SUM-DAY-NDX)
056600      ELSE
056700               MOVE WS-LOGOUT-TIME TO WS-FMT-SRC
056800               PERFORM ZZ088-FORMAT-TIME
056900               MOVE SPACES TO SUM-LOGOUT-TIME (SUM-DAY-NDX)
057000               MOVE WS-FMT-TEXT
057100                        TO SUM-LOGOUT-TIME (SUM-DAY-NDX) (1:5).
057300*
057400      PERFORM  AA065-CHECK-EXCEPTIONS.
057500*
057600  AA050-EXIT.
057700      EXIT     SECTION.
057800*
057900  AA051-PICK-DAY-PUNCHES.
058000      IF       EP-WORK-DATE (EP-NDX) = WS-THIS-WORK-DATE
058100               ADD  1 TO WS-DAY-PUNCH-COUNT
058200               MOVE EP-EVT-TIME   (EP-NDX)
058300                 TO DP-EVT-TIME   (WS-DAY-PUNCH-COUNT)
058400               MOVE EP-EVENT-TYPE (EP-NDX)
058500                 TO DP-EVENT-TYPE (WS-DAY-PUNCH-COUNT).
058600*
058700  AA055-FIND-LOGIN SECTION.
058800***********************************
058900*
059000* PRIORITY A: FIRST START WORK.  B: FIRST SITE IN.  C: FIRST
059100*            PUNCH.
059200*
059300      MOVE     "N" TO WS-LOGIN-FOUND.
059400      MOVE     1   TO DP-NDX.
059500      PERFORM  AA056-SCAN-START-WORK
059600               UNTIL DP-NDX > WS-DAY-PUNCH-COUNT
059700                  OR WS-88-LOGIN-FOUND.
059800      IF       NOT WS-88-LOGIN-FOUND
059900               MOVE 1 TO DP-NDX
060000               PERFORM AA057-SCAN-SITE-IN
060100                       UNTIL DP-NDX > WS-DAY-PUNCH-COUNT
060200                          OR WS-88-LOGIN-FOUND.
060300      IF       NOT WS-88-LOGIN-FOUND
060400               MOVE DP-EVT-TIME (1) TO WS-LOGIN-TIME
060500               MOVE "Y"             TO WS-LOGIN-FOUND.
060600*
060700  AA055-EXIT.
060800      EXIT     SECTION.
060900*
061000  AA056-SCAN-START-WORK.
061100      IF       DP-EVENT-TYPE (DP-NDX) = "Start Work"
061200               MOVE DP-EVT-TIME (DP-NDX) TO WS-LOGIN-TIME
061300               MOVE "Y"                  TO WS-LOGIN-FOUND
061400      ELSE
061500               ADD 1 TO DP-NDX.
061600*
061700  AA057-SCAN-SITE-IN.
061800      IF       DP-EVENT-TYPE (DP-NDX) = "Site In"
061900               MOVE DP-EVT-TIME (DP-NDX) TO WS-LOGIN-TIME
062000               MOVE "Y"                  TO WS-LOGIN-FOUND
062100      ELSE
062200               ADD 1 TO DP-NDX.
062300*
062400  AA060-FIND-LOGOUT SECTION.
062500***********************************
062600*
062700* PRIORITY A: LAST END WORK.  B: LAST SITE OUT.  C: NO LOGOUT.
062800*
062900      MOVE     "N"         TO WS-LOGOUT-FOUND.
063100      MOVE     WS-DAY-PUNCH-COUNT TO DP-NDX.
063200      PERFORM  AA061-SCAN-END-WORK
063300               UNTIL DP-NDX = ZERO
063400                  OR WS-88-LOGOUT-FOUND.
063500      IF       NOT WS-88-LOGOUT-FOUND
063600               MOVE WS-DAY-PUNCH-COUNT TO DP-NDX
063700               PERFORM AA062-SCAN-SITE-OUT
063800                       UNTIL DP-NDX = ZERO
063900                          OR WS-88-LOGOUT-FOUND.
064000*
064100  AA060-EXIT.
064200      EXIT     SECTION.
064300*
064400  AA061-SCAN-END-WORK.
064500      IF       DP-EVENT-TYPE (DP-NDX) = "End Work"
064600               MOVE DP-EVT-TIME (DP-NDX) TO WS-LOGOUT-TIME
064700               MOVE "Y"                  TO WS-LOGOUT-FOUND
064800      ELSE
064900               SUBTRACT 1 FROM DP-NDX.
065000*
065100  AA062-SCAN-SITE-OUT.
065200      IF       DP-EVENT-TYPE (DP-NDX) = "Site Out"
065300               MOVE DP-EVT-TIME (DP-NDX) TO WS-LOGOUT-TIME
065400               MOVE "Y"                  TO WS-LOGOUT-FOUND
065500      ELSE
065600               SUBTRACT 1 FROM DP-NDX.
065700*
065800  AA065-SINGLE-PUNCH-GUARD.
065900*
066000* RULE 4 - GUARDS ONE PUNCH SERVING AS BOTH LOGIN AND LOGOUT.
066100* SUBSTRING TEST ONLY, PER BUSINESS RULE 6.
066200*
066300      IF       WS-DAY-PUNCH-COUNT = 1
066400          AND  WS-88-LOGOUT-FOUND
066500          AND (DP-EVENT-TYPE (1) (1:10) = "Start Work"
066600               OR DP-EVENT-TYPE (1) (1:7) = "Site In")
066700               MOVE "N"         TO WS-LOGOUT-FOUND.
066900*
067000  AA065-CHECK-EXCEPTIONS.
067100*
067200* RULE 5 - MUTUALLY EXCLUSIVE, LOGOUT CHECKED FIRST.
067300*
067400      MOVE     "N" TO WS-HAVE-SITE-IN WS-HAVE-SITE-OUT.
067500      PERFORM  AA066-SCAN-SITE-FLAGS
067600               VARYING DP-NDX FROM 1 BY 1
067700               UNTIL   DP-NDX > WS-DAY-PUNCH-COUNT.
067800*
067900      IF       NOT WS-88-LOGOUT-FOUND
068000               MOVE RT-DISP-NAME (RT-NDX)  TO EXC-NAME
068100               MOVE WS-REPORT-DATE (SUM-DAY-NDX) TO EXC-DATE
068200               MOVE SUM-LOGIN-TIME (SUM-DAY-NDX) TO EXC-TIME
068300               MOVE "Missing Logout  "      TO EXC-REASON
068400               WRITE TA-EXCEPTION-RECORD
068500      ELSE
068600         IF    WS-88-HAVE-SITE-IN AND NOT WS-88-HAVE-SITE-OUT
068700               MOVE RT-DISP-NAME (RT-NDX)   TO EXC-NAME
068800               MOVE WS-REPORT-DATE (SUM-DAY-NDX)  TO EXC-DATE
068900               MOVE SUM-LOGOUT-TIME (SUM-DAY-NDX) TO EXC-TIME
069000               MOVE "Missing Site Out"       TO EXC-REASON
069100               WRITE TA-EXCEPTION-RECORD.
069200*
069300  AA066-SCAN-SITE-FLAGS.
069400      IF       DP-EVENT-TYPE (DP-NDX) = "Site In"
069500               MOVE "Y" TO WS-HAVE-SITE-IN.
069600      IF       DP-EVENT-TYPE (DP-NDX) = "Site Out"
069700               MOVE "Y" TO WS-HAVE-SITE-OUT.
069800*
069900  AA090-CLOSE-TA-FILES        SECTION.
070000***********************************
070100*
070200      CLOSE    TA-PUNCH-FILE TA-ROSTER-FILE
070300               TA-SUMMARY-FILE TA-EXCP-WORK-FILE.
070400*
070500  AA090-EXIT.
070600      EXIT     SECTION.
070700*
070800  ZZ080-CLEAN-NAME SECTION.
070900***********************************
071000*
071100* NAME-CLEAN UNIT - UPPERCASE, STRIP ALL BUT A-Z0-9.
071200*
071300      MOVE     SPACES TO WS-CLEAN-NAME.
071400      IF       WS-CLEAN-WORK-NAME NOT = SPACES
071500               MOVE WS-CLEAN-WORK-NAME TO WS-CLEAN-WORK
071600               INSPECT WS-CLEAN-WORK
071700                       CONVERTING "abcdefghijklmnopqrstuvwxyz"
071800                               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
071900               MOVE ZERO TO WS-CLEAN-OUT-NDX
072000               PERFORM ZZ081-SCAN-CHAR
072100                       VARYING WS-CLEAN-IN-NDX FROM 1 BY 1
072200                       UNTIL   WS-CLEAN-IN-NDX > 30.
072300*
072400  ZZ080-EXIT.
072500      EXIT     SECTION.
072600*
072700  ZZ081-SCAN-CHAR.
072800      IF      (WS-CLEAN-WORK (WS-CLEAN-IN-NDX:1) >= "A"
072900          AND  WS-CLEAN-WORK (WS-CLEAN-IN-NDX:1) <= "Z")
073000          OR  (WS-CLEAN-WORK (WS-CLEAN-IN-NDX:1) >= "0"
073100          AND  WS-CLEAN-WORK (WS-CLEAN-IN-NDX:1) <= "9")
073200               ADD  1 TO WS-CLEAN-OUT-NDX
073300               MOVE WS-CLEAN-WORK (WS-CLEAN-IN-NDX:1)
073400                 TO WS-CLEAN-NAME (WS-CLEAN-OUT-NDX:1).
073500*
073600  ZZ088-FORMAT-TIME SECTION.
073700***********************************
073800*
073900* PIC 9(4) COMP HHMM TO PRINTABLE "HH:MM" - BOARD PRINT IDIOM.
074000*
074100      DIVIDE   WS-FMT-SRC BY 100 GIVING WS-FMT-HOUR
074200                                 REMAINDER WS-FMT-MIN.
074300      MOVE     WS-FMT-HOUR TO WS-FMT-TEXT (1:2).
074400      MOVE     ":"         TO WS-FMT-TEXT (3:1).
074500      MOVE     WS-FMT-MIN  TO WS-FMT-TEXT (4:2).
074600*
074700  ZZ088-EXIT.
074800      EXIT     SECTION.
074900*
075000  ZZ085-PARSE-PUNCH-STAMP SECTION.
075100***********************************
075200*
075300* EXTRACT FIRST YYYY-MM-DD AND FIRST HH:MM FOUND IN THE FREE TEXT.
075400*
075500      MOVE     "N" TO WS-DATE-FOUND.
075600      MOVE     1   TO WS-SCAN-POS.
075700      PERFORM  ZZ086-SCAN-FOR-DATE
075800               UNTIL WS-SCAN-POS > 31
075900                  OR WS-88-DATE-FOUND.
076000      IF       NOT WS-88-DATE-FOUND
076100               MOVE ZERO TO WS-SCAN-DATE9.
076200*
076300      MOVE     "N" TO WS-TIME-FOUND.
076400      MOVE     1   TO WS-SCAN-POS.
076500      PERFORM  ZZ087-SCAN-FOR-TIME
076600               UNTIL WS-SCAN-POS > 36
076700                  OR WS-88-TIME-FOUND.
076800      IF       NOT WS-88-TIME-FOUND
076900               MOVE ZERO TO WS-SCAN-HOUR WS-SCAN-MIN.
077000*
077100      MOVE     WS-SCAN-DATE9 TO WS-THIS-WORK-DATE.
077200      COMPUTE  WS-LOGIN-TIME = WS-SCAN-HOUR * 100 + WS-SCAN-MIN.
077300      IF       WS-LOGIN-TIME < 0800
077400               MOVE WS-SCAN-DATE TO WS-SUB-DATE
077500               PERFORM ZZ089-SUBTRACT-A-DAY
077600               MOVE WS-SUB-DATE9 TO WS-THIS-WORK-DATE.
077700*
077800  ZZ085-EXIT.
077900      EXIT     SECTION.
078000*
078100  ZZ086-SCAN-FOR-DATE.
078200      IF       WS-RAW-PUNCH (WS-SCAN-POS:4)     IS NUMERIC
078300          AND  WS-RAW-PUNCH (WS-SCAN-POS + 4:1)    = "-"
078400          AND  WS-RAW-PUNCH (WS-SCAN-POS + 5:2) IS NUMERIC
078500          AND  WS-RAW-PUNCH (WS-SCAN-POS + 7:1)    = "-"
078600          AND  WS-RAW-PUNCH (WS-SCAN-POS + 8:2) IS NUMERIC
078700               MOVE WS-RAW-PUNCH (WS-SCAN-POS:4)
078800                 TO WS-SCAN-YEAR
078900               MOVE WS-RAW-PUNCH (WS-SCAN-POS + 5:2)
079000                 TO WS-SCAN-MONTH
079100               MOVE WS-RAW-PUNCH (WS-SCAN-POS + 8:2)
079200                 TO WS-SCAN-DAY
079300               MOVE "Y" TO WS-DATE-FOUND
079400      ELSE
079500               ADD  1 TO WS-SCAN-POS.
079600*
079700  ZZ087-SCAN-FOR-TIME.
079800      IF       WS-RAW-PUNCH (WS-SCAN-POS:2)     IS NUMERIC
079900          AND  WS-RAW-PUNCH (WS-SCAN-POS + 2:1)    = ":"
080000          AND  WS-RAW-PUNCH (WS-SCAN-POS + 3:2) IS NUMERIC
080100               MOVE WS-RAW-PUNCH (WS-SCAN-POS:2)
080200                 TO WS-SCAN-HOUR
080300               MOVE WS-RAW-PUNCH (WS-SCAN-POS + 3:2)
080400                 TO WS-SCAN-MIN
080500               MOVE "Y" TO WS-TIME-FOUND
080600      ELSE
080700               ADD  1 TO WS-SCAN-POS.
080800*
080900  ZZ089-SUBTRACT-A-DAY SECTION.
081000***********************************
081100*
081200      SUBTRACT 1 FROM WS-SUB-DAY.
081300      IF       WS-SUB-DAY = ZERO
081400               SUBTRACT 1 FROM WS-SUB-MONTH
081500               IF WS-SUB-MONTH = ZERO
081600                  MOVE 12 TO WS-SUB-MONTH
081700                  SUBTRACT 1 FROM WS-SUB-YEAR
081800               END-IF
081900               PERFORM ZZ089A-MONTH-LENGTH
082000               MOVE WS-MONTH-LEN TO WS-SUB-DAY.
082100*
082200  ZZ089-EXIT.
082300      EXIT     SECTION.
082400*
082500  ZZ089A-MONTH-LENGTH.
082600      IF       WS-SUB-MONTH = 2
082700               DIVIDE WS-SUB-YEAR BY 4   GIVING WS-LEAP-REM4
082800                                 REMAINDER WS-LEAP-REM4
082900               DIVIDE WS-SUB-YEAR BY 100 GIVING WS-LEAP-REM100
083000                                 REMAINDER WS-LEAP-REM100
083100               DIVIDE WS-SUB-YEAR BY 400 GIVING WS-LEAP-REM400
083200                                 REMAINDER WS-LEAP-REM400
083300               IF  WS-LEAP-REM4 = ZERO
083400              AND (WS-LEAP-REM100 NOT = ZERO
083500                   OR WS-LEAP-REM400 = ZERO)
083600                   MOVE 29 TO WS-MONTH-LEN
083700               ELSE
083800                   MOVE 28 TO WS-MONTH-LEN
083900               END-IF
084000      ELSE
084100               MOVE WS-STD-DAYS-TBL (WS-SUB-MONTH)
084200                                         TO WS-MONTH-LEN.
084300*
084400  END PROGRAM TA010.
